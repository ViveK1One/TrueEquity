000100*===============================================================*         
000200* PROGRAM NAME:    RSICALC                                                
000300* ORIGINAL AUTHOR: R TILLOTSON                                            
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 06/09/97 R TILLOTSON     CREATED - WILDER 14-DAY SMOOTHED RSI,          
000900*                          CALLED FROM RSIENG, REQ 4512                   
001000* 02/25/98 R TILLOTSON     SEED AVERAGE NOW USES A PLAIN MEAN OF          
001100*                          THE FIRST 14 DELTAS, ROLL-FORWARD              
001200*                          DELTAS USE THE (AVG*13+NEW)/14 FORM            
001300* 01/19/99 M OYELARAN      Y2K REMEDIATION - NO DATE MATH IN THIS         
001400*                          MODULE, NOTHING TO CHANGE, LOGGED PER          
001500*                          THE SHOP-WIDE Y2K SIGN-OFF                     
001600* 03/14/02 R TILLOTSON     ALL-GAINS SHORT CIRCUIT - ZERO AVERAGE         
001700*                          LOSS NOW FORCES RSI TO 100 INSTEAD OF          
001800*                          AN ABEND ON THE RS DIVIDE, REQ 4581            
001900* 05/09/03 R TILLOTSON     100/(1+RS) NOW ROUNDS TO ITS OWN WORK          
002000*                          FIELD BEFORE THE SUBTRACT FROM 100 -           
002100*                          ONE-SHOT COMPUTE WAS ROUNDING ONCE AT          
002200*                          FULL PRECISION INSTEAD OF TWICE, REQ           
002300*                          4605. FINAL MOVE TO LK-RSI-VALUE ALSO          
002400*                          CHANGED TO A ROUNDED COMPUTE - A PLAIN         
002500*                          MOVE INTO THE 2-DECIMAL LINKAGE FIELD          
002600*                          WAS TRUNCATING, NOT ROUNDING                   
002700* 05/09/03 R TILLOTSON     TRACE-ON SWITCH NO LONGER A UPSI -             
002800*                          RSICALC HAS NO FILE I/O OF ITS OWN,            
002900*                          SO THE FLAG NOW COMES IN AS A CALL             
003000*                          PARAMETER FROM RSIENG'S OWN CONTROL            
003100*                          CARD, REQ 4611                                 
003200*===============================================================*         
003300 IDENTIFICATION DIVISION.                                                 
003400 PROGRAM-ID.  RSICALC.                                                    
003500 AUTHOR. R TILLOTSON.                                                     
003600 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
003700 DATE-WRITTEN. 06/09/97.                                                  
003800 DATE-COMPILED.                                                           
003900 SECURITY. NON-CONFIDENTIAL.                                              
004000*===============================================================*         
004100* RSICALC TAKES THE CALLER'S CLOSE-PRICE WINDOW AND RETURNS ONE           
004200* WILDER-SMOOTHED RSI FOR THE LAST ENTRY IN THE TABLE. THE FIRST          
004300* PRICE-TABLE-PERIOD DELTAS ARE AVERAGED PLAIN, EVERY DELTA               
004400* AFTER THAT ROLLS THE AVERAGE FORWARD ONE DAY AT A TIME.                 
004500*===============================================================*         
004600 ENVIRONMENT DIVISION.                                                    
004700*---------------------------------------------------------------*         
004800 CONFIGURATION SECTION.                                                   
004900*---------------------------------------------------------------*         
005000 SOURCE-COMPUTER. IBM-3081.                                               
005100*---------------------------------------------------------------*         
005200 OBJECT-COMPUTER. IBM-3081.                                               
005300*===============================================================*         
005400 DATA DIVISION.                                                           
005500 WORKING-STORAGE SECTION.                                                 
005600*---------------------------------------------------------------*         
005700 01  WS-SUBSCRIPTS COMP.                                                  
005800     05  WS-DELTA-IDX               PIC S9(03)  VALUE ZERO.               
005900     05  WS-SEED-END                PIC S9(03)  VALUE ZERO.               
006000     05  WS-ROLL-START              PIC S9(03)  VALUE ZERO.               
006100*---------------------------------------------------------------*         
006200 01  WS-DELTA-WORK.                                                       
006300     05  WS-PRICE-DIFF              PIC S9(07)V9(04).                     
006400     05  WS-THIS-GAIN               PIC S9(07)V9(04).                     
006500     05  WS-THIS-LOSS               PIC S9(07)V9(04).                     
006600*---------------------------------------------------------------*         
006700* TRACE VIEW BELOW - WHEN LK-TRACE-FLAG COMES IN 'Y' (RSIENG'S            
006800* OWN CONTROL CARD DRIVES THIS) THE SEED/ROLLED AVERAGES GO TO            
006900* SYSOUT WHEN A SYMBOL'S RSI LOOKS SUSPICIOUS. SEE 3000-COMPUTE-          
007000* RSI.                                                                    
007100*---------------------------------------------------------------*         
007200 01  WS-RUNNING-AVERAGES.                                                 
007300     05  WS-SEED-GAIN-SUM           PIC S9(07)V9(04).                     
007400     05  WS-SEED-LOSS-SUM           PIC S9(07)V9(04).                     
007500     05  WS-AVG-GAIN                PIC S9(05)V9(04).                     
007600     05  WS-AVG-LOSS                PIC S9(05)V9(04).                     
007700     05  FILLER                     PIC X(08).                            
007800*---------------------------------------------------------------*         
007900 01  WS-AVG-TRACE-VIEW REDEFINES WS-RUNNING-AVERAGES.                     
008000     05  FILLER                     PIC X(22).                            
008100     05  WS-AVG-GAIN-EDIT           PIC -(3)9.9999.                       
008200     05  WS-AVG-LOSS-EDIT           PIC -(3)9.9999.                       
008300     05  FILLER                     PIC X(08).                            
008400*---------------------------------------------------------------*         
008500 01  WS-RS-VALUE                    PIC S9(05)V9(04).                     
008600*---------------------------------------------------------------*         
008700* WS-RSI-INTERIM HOLDS THE 100/(1+RS) TERM - REQ 4605 CALLS FOR           
008800* THIS TO BE ROUNDED ON ITS OWN BEFORE IT IS SUBTRACTED FROM 100,         
008900* SO IT CANNOT BE FOLDED INTO ONE COMPUTE WITH WS-RSI-RAW BELOW.          
009000* SEE 3000-COMPUTE-RSI.                                                   
009100*---------------------------------------------------------------*         
009200 01  WS-RSI-INTERIM                 PIC S9(05)V9(04).                     
009300*---------------------------------------------------------------*         
009400 01  WS-RSI-RAW                     PIC S9(05)V9(04).                     
009500 01  WS-RSI-RAW-EDIT REDEFINES WS-RSI-RAW PIC -(3)9.9999.                 
009600*===============================================================*         
009700 LINKAGE SECTION.                                                         
009800*---------------------------------------------------------------*         
009900     COPY PRITB.                                                          
010000*---------------------------------------------------------------*         
010100 01  LK-TRACE-FLAG                  PIC X(01).                            
010200     88  LK-TRACE-ON                    VALUE 'Y'.                        
010300*---------------------------------------------------------------*         
010400 01  LK-RSI-VALUE                   PIC S9(03)V9(02).                     
010500*===============================================================*         
010600 PROCEDURE DIVISION USING PRICE-TABLE-PERIOD, PRICE-TABLE-SIZE,           
010700     PRICE-TABLE, LK-TRACE-FLAG, LK-RSI-VALUE.                            
010800*---------------------------------------------------------------*         
010900 0000-MAIN-ROUTINE.                                                       
011000*---------------------------------------------------------------*         
011100     IF PRICE-TABLE-SIZE < PRICE-TABLE-PERIOD + 1                         
011200         MOVE ZERO TO LK-RSI-VALUE                                        
011300         GOBACK                                                           
011400     END-IF.                                                              
011500     PERFORM 1000-SEED-AVERAGES.                                          
011600     PERFORM 2000-ROLL-FORWARD-AVERAGES.                                  
011700     PERFORM 3000-COMPUTE-RSI.                                            
011800     GOBACK.                                                              
011900*---------------------------------------------------------------*         
012000 1000-SEED-AVERAGES.                                                      
012100*---------------------------------------------------------------*         
012200     MOVE ZERO TO WS-SEED-GAIN-SUM.                                       
012300     MOVE ZERO TO WS-SEED-LOSS-SUM.                                       
012400     COMPUTE WS-SEED-END = PRICE-TABLE-PERIOD + 1.                        
012500     PERFORM 1010-SEED-ONE-DELTA                                          
012600         VARYING WS-DELTA-IDX FROM 2 BY 1                                 
012700         UNTIL WS-DELTA-IDX > WS-SEED-END.                                
012800     COMPUTE WS-AVG-GAIN ROUNDED =                                        
012900         WS-SEED-GAIN-SUM / PRICE-TABLE-PERIOD.                           
013000     COMPUTE WS-AVG-LOSS ROUNDED =                                        
013100         WS-SEED-LOSS-SUM / PRICE-TABLE-PERIOD.                           
013200*---------------------------------------------------------------*         
013300 1010-SEED-ONE-DELTA.                                                     
013400*---------------------------------------------------------------*         
013500     PERFORM 1500-COMPUTE-ONE-DELTA.                                      
013600     ADD WS-THIS-GAIN TO WS-SEED-GAIN-SUM.                                
013700     ADD WS-THIS-LOSS TO WS-SEED-LOSS-SUM.                                
013800*---------------------------------------------------------------*         
013900 1500-COMPUTE-ONE-DELTA.                                                  
014000*---------------------------------------------------------------*         
014100     COMPUTE WS-PRICE-DIFF =                                              
014200         TBL-CLOSE-PRICE(WS-DELTA-IDX)                                    
014300         - TBL-CLOSE-PRICE(WS-DELTA-IDX - 1).                             
014400     EVALUATE TRUE                                                        
014500         WHEN WS-PRICE-DIFF > ZERO                                        
014600             MOVE WS-PRICE-DIFF TO WS-THIS-GAIN                           
014700             MOVE ZERO TO WS-THIS-LOSS                                    
014800         WHEN WS-PRICE-DIFF < ZERO                                        
014900             MOVE ZERO TO WS-THIS-GAIN                                    
015000             COMPUTE WS-THIS-LOSS = ZERO - WS-PRICE-DIFF                  
015100         WHEN OTHER                                                       
015200             MOVE ZERO TO WS-THIS-GAIN                                    
015300             MOVE ZERO TO WS-THIS-LOSS                                    
015400     END-EVALUATE.                                                        
015500*---------------------------------------------------------------*         
015600 2000-ROLL-FORWARD-AVERAGES.                                              
015700*---------------------------------------------------------------*         
015800     COMPUTE WS-ROLL-START = PRICE-TABLE-PERIOD + 2.                      
015900     PERFORM 2010-ROLL-ONE-DELTA                                          
016000         VARYING WS-DELTA-IDX FROM WS-ROLL-START BY 1                     
016100         UNTIL WS-DELTA-IDX > PRICE-TABLE-SIZE.                           
016200*---------------------------------------------------------------*         
016300 2010-ROLL-ONE-DELTA.                                                     
016400*---------------------------------------------------------------*         
016500     PERFORM 1500-COMPUTE-ONE-DELTA.                                      
016600     COMPUTE WS-AVG-GAIN ROUNDED =                                        
016700         (WS-AVG-GAIN * (PRICE-TABLE-PERIOD - 1) + WS-THIS-GAIN)          
016800         / PRICE-TABLE-PERIOD.                                            
016900     COMPUTE WS-AVG-LOSS ROUNDED =                                        
017000         (WS-AVG-LOSS * (PRICE-TABLE-PERIOD - 1) + WS-THIS-LOSS)          
017100         / PRICE-TABLE-PERIOD.                                            
017200*---------------------------------------------------------------*         
017300 3000-COMPUTE-RSI.                                                        
017400*---------------------------------------------------------------*         
017500     IF WS-AVG-LOSS = ZERO                                                
017600         MOVE 100.00 TO LK-RSI-VALUE                                      
017700     ELSE                                                                 
017800         COMPUTE WS-RS-VALUE ROUNDED = WS-AVG-GAIN / WS-AVG-LOSS          
017900         COMPUTE WS-RSI-INTERIM ROUNDED =                                 
018000             100 / (1 + WS-RS-VALUE)                                      
018100         COMPUTE WS-RSI-RAW ROUNDED =                                     
018200             100 - WS-RSI-INTERIM                                         
018300         COMPUTE LK-RSI-VALUE ROUNDED = WS-RSI-RAW                        
018400     END-IF.                                                              
018500     IF LK-TRACE-ON                                                       
018600         DISPLAY 'RSICALC: AVG-GAIN=' WS-AVG-GAIN-EDIT                    
018700             ' AVG-LOSS=' WS-AVG-LOSS-EDIT                                
018800             ' RSI=' WS-RSI-RAW-EDIT                                      
018900     END-IF.                                                              
