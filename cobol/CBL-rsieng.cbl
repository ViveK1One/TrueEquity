000100*===============================================================*         
000200* PROGRAM NAME:    RSIENG                                                 
000300* ORIGINAL AUTHOR: R TILLOTSON                                            
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 06/09/97 R TILLOTSON     CREATED FOR NIGHTLY DAILY-RSI BATCH,           
000900*                          REQ 4512 - 14-DAY WILDER SMOOTHING             
001000* 02/25/98 R TILLOTSON     ADDED TIMEFRAME LITERAL '1D' ON THE            
001100*                          OUTPUT ROW - INTRADAY FEED IS A                
001200*                          SEPARATE JOB STREAM, NOT THIS PROGRAM          
001300* 01/19/99 M OYELARAN      Y2K REMEDIATION - ALL DATE COMPARES            
001400*                          IN THE MERGE NOW USE 4-DIGIT YEARS             
001500* 08/03/01 M OYELARAN      RSI-OUT IS NOW UPSERTED AGAINST                
001600*                          RSI-OLD INSTEAD OF REBUILT, REQ 4560 -         
001700*                          HISTORY WAS GETTING LOST ON RERUN              
001800* 03/14/02 R TILLOTSON     OVERFLOW GUARD ON THE 31-DAY WINDOW -          
001900*                          SHIFT OLDEST DAY OUT RATHER THAN ABEND         
002000* 05/09/03 R TILLOTSON     DROPPED THE RSIRC COPYBOOK - RSI-OLD           
002100*                          AND RSI-OUT NEVER ACTUALLY COPIED IT,          
002200*                          THEY CARRY THEIR OWN FIELDS BELOW. NO          
002300*                          FUNCTIONAL CHANGE, REQ 4611                    
002400* 05/09/03 R TILLOTSON     ADDED A CONTROL CARD INPUT SO THE              
002500*                          VERBOSE ECHO AND THE RSICALC TRACE             
002600*                          FLAG PASSED DOWN TO RSICALC COME OFF A         
002700*                          PARAMETER RECORD INSTEAD OF A UPSI             
002800*                          SWITCH - UPSI WAS NEVER A SHOP-WIDE            
002900*                          CONVENTION, REQ 4611                           
003000* 05/09/03 R TILLOTSON     9000-TERMINATE SPLIT THE SAME WAY AS           
003100*                          SCORENG - STATISTICS DISPLAYS MOVED TO         
003200*                          9010, CALLED AS A PERFORM THRU RANGE.          
003300*                          A BAD PRICE-IN OPEN NOW GOES TO                
003400*                          9000-TERMINATE DIRECTLY, REQ 4611              
003500*===============================================================*         
003600 IDENTIFICATION DIVISION.                                                 
003700 PROGRAM-ID.  RSIENG.                                                     
003800 AUTHOR. R TILLOTSON.                                                     
003900 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
004000 DATE-WRITTEN. 06/09/97.                                                  
004100 DATE-COMPILED.                                                           
004200 SECURITY. NON-CONFIDENTIAL.                                              
004300*===============================================================*         
004400* RSIENG BUILDS A ROLLING CLOSE-PRICE WINDOW PER SYMBOL FROM              
004500* PRICE-IN (SORTED SYMBOL/DATE ASCENDING) AND CALLS RSICALC TO            
004600* PRODUCE ONE NEW 14-DAY RSI VALUE PER SYMBOL. RSI-OUT IS AN              
004700* UPSERT OF RSI-OLD - HISTORY IS CARRIED FORWARD, NOT REBUILT.            
004800*===============================================================*         
004900 ENVIRONMENT DIVISION.                                                    
005000*---------------------------------------------------------------*         
005100 CONFIGURATION SECTION.                                                   
005200*---------------------------------------------------------------*         
005300 SOURCE-COMPUTER. IBM-3081.                                               
005400*---------------------------------------------------------------*         
005500 OBJECT-COMPUTER. IBM-3081.                                               
005600*---------------------------------------------------------------*         
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM.                                                  
005900*---------------------------------------------------------------*         
006000 INPUT-OUTPUT SECTION.                                                    
006100*---------------------------------------------------------------*         
006200 FILE-CONTROL.                                                            
006300     SELECT PRICE-IN ASSIGN TO PRIIN                                      
006400       ORGANIZATION IS SEQUENTIAL                                         
006500       FILE STATUS IS PRI-FILE-STATUS.                                    
006600*                                                                         
006700     SELECT RSI-OLD-IN ASSIGN TO RSIOLD                                   
006800       ORGANIZATION IS SEQUENTIAL                                         
006900       FILE STATUS IS RSO-FILE-STATUS.                                    
007000*                                                                         
007100     SELECT RSI-OUT ASSIGN TO RSIOUT                                      
007200       ORGANIZATION IS SEQUENTIAL                                         
007300       FILE STATUS IS RSW-FILE-STATUS.                                    
007400*                                                                         
007500     SELECT CONTROL-CARD ASSIGN TO CTLCRD                                 
007600       ORGANIZATION IS SEQUENTIAL                                         
007700       FILE STATUS IS CTL-FILE-STATUS.                                    
007800*===============================================================*         
007900 DATA DIVISION.                                                           
008000 FILE SECTION.                                                            
008100*---------------------------------------------------------------*         
008200 FD  PRICE-IN                                                             
008300     LABEL RECORDS ARE STANDARD                                           
008400     DATA RECORD IS PRICE-RECORD.                                         
008500     COPY PRIRC.                                                          
008600*---------------------------------------------------------------*         
008700* RSI-OLD-IN IS LAST RUN'S RSI-OUT READ BACK FOR THE UPSERT - THE         
008800* FIELD SHAPE MUST TRACK WR-RSI-RECORD BELOW AND THE RSI-RECORD           
008900* OUTPUT ROW SPEC EXACTLY (SYMBOL/DATE/TIMEFRAME/VALUE), SINCE            
009000* ONE RUN'S RSI-OUT IS THE NEXT RUN'S RSI-OLD-IN. KEEP BOTH IN            
009100* STEP IF EITHER CHANGES.                                                 
009200*---------------------------------------------------------------*         
009300 FD  RSI-OLD-IN                                                           
009400     LABEL RECORDS ARE STANDARD                                           
009500     DATA RECORD IS RSI-OLD-RECORD.                                       
009600 01  RSI-OLD-RECORD.                                                      
009700     05  RSO-SYMBOL                 PIC X(10).                            
009800     05  RSO-DATE                   PIC X(10).                            
009900     05  RSO-TIMEFRAME              PIC X(02).                            
010000     05  RSO-VALUE                  PIC S9(03)V9(02).                     
010100     05  FILLER                     PIC X(08).                            
010200*---------------------------------------------------------------*         
010300 FD  RSI-OUT                                                              
010400     LABEL RECORDS ARE STANDARD                                           
010500     DATA RECORD IS WR-RSI-RECORD.                                        
010600 01  WR-RSI-RECORD.                                                       
010700     05  WR-RSI-SYMBOL              PIC X(10).                            
010800     05  WR-RSI-DATE                PIC X(10).                            
010900     05  WR-RSI-TIMEFRAME           PIC X(02).                            
011000     05  WR-RSI-VALUE               PIC S9(03)V9(02).                     
011100     05  FILLER                     PIC X(08).                            
011200*---------------------------------------------------------------*         
011300 FD  CONTROL-CARD                                                         
011400     LABEL RECORDS ARE STANDARD                                           
011500     DATA RECORD IS CONTROL-CARD-RECORD.                                  
011600 01  CONTROL-CARD-RECORD.                                                 
011700     05  CTL-VERBOSE-SW             PIC X(01).                            
011800         88  CTL-VERBOSE                VALUE 'Y'.                        
011900     05  CTL-RSICALC-TRACE-SW       PIC X(01).                            
012000         88  CTL-RSICALC-TRACE           VALUE 'Y'.                       
012100     05  FILLER                     PIC X(18).                            
012200*===============================================================*         
012300 WORKING-STORAGE SECTION.                                                 
012400*---------------------------------------------------------------*         
012500     COPY PRITB.                                                          
012600*---------------------------------------------------------------*         
012700 01  WS-FILE-STATUSES.                                                    
012800     05  PRI-FILE-STATUS            PIC X(02).                            
012900         88  PRI-FILE-OK                VALUE '00'.                       
013000         88  PRI-FILE-EOF                VALUE '10'.                      
013100     05  RSO-FILE-STATUS            PIC X(02).                            
013200         88  RSO-FILE-OK                VALUE '00'.                       
013300         88  RSO-FILE-EOF                VALUE '10'.                      
013400     05  RSW-FILE-STATUS            PIC X(02).                            
013500         88  RSW-FILE-OK                VALUE '00'.                       
013600     05  CTL-FILE-STATUS            PIC X(02).                            
013700         88  CTL-FILE-OK                VALUE '00'.                       
013800*---------------------------------------------------------------*         
013900 01  WS-SWITCHES.                                                         
014000     05  WS-PRI-EOF-SW              PIC X(01)   VALUE 'N'.                
014100         88  PRI-EOF                    VALUE 'Y'.                        
014200     05  WS-RSO-EOF-SW              PIC X(01)   VALUE 'N'.                
014300         88  RSO-EOF                    VALUE 'Y'.                        
014400     05  WS-RSI-COMPUTED-SW         PIC X(01)   VALUE 'N'.                
014500         88  WS-RSI-COMPUTED            VALUE 'Y'.                        
014600     05  WS-OLD-BEFORE-CUTOFF-SW    PIC X(01)   VALUE 'N'.                
014700         88  WS-OLD-BEFORE-CUTOFF       VALUE 'Y'.                        
014800     05  WS-VERBOSE-SW              PIC X(01)   VALUE 'N'.                
014900         88  WS-VERBOSE                 VALUE 'Y'.                        
015000     05  WS-RSICALC-TRACE-SW        PIC X(01)   VALUE 'N'.                
015100*---------------------------------------------------------------*         
015200 01  WS-COUNTERS COMP.                                                    
015300     05  WS-PRI-REC-COUNT           PIC S9(07)  VALUE ZERO.               
015400     05  WS-RSI-WRITTEN-COUNT       PIC S9(07)  VALUE ZERO.               
015500     05  WS-RSI-CARRIED-COUNT       PIC S9(07)  VALUE ZERO.               
015600     05  WS-RSI-SKIPPED-COUNT       PIC S9(07)  VALUE ZERO.               
015700     05  WS-TBL-IDX                 PIC S9(03)  VALUE ZERO.               
015800*---------------------------------------------------------------*         
015900 01  WS-MATCH-FIELDS.                                                     
016000     05  WS-CURRENT-SYMBOL          PIC X(10).                            
016100     05  WS-NEW-RSI-DATE            PIC X(10).                            
016200     05  WS-MIN-TABLE-SIZE          PIC S9(03)  VALUE 15 COMP.            
016300*---------------------------------------------------------------*         
016400* OPS CAN SET CTL-VERBOSE-SW ON THE CONTROL CARD TO GET EACH NEW          
016500* RSI VALUE ECHOED TO SYSOUT - SEE 5100-WRITE-NEW-RSI-REC. THE            
016600* CTL-RSICALC-TRACE-SW FIELD CARRIES THROUGH TO RSICALC'S OWN             
016700* SEED/ROLLED-AVERAGE TRACE - SEE 6000-PROCESS-ONE-SYMBOL.                
016800*---------------------------------------------------------------*         
016900 01  WS-RSI-VALUE                   PIC S9(03)V9(02).                     
017000 01  WS-RSI-VALUE-EDIT REDEFINES WS-RSI-VALUE PIC -(1)9.99.               
017100*===============================================================*         
017200 PROCEDURE DIVISION.                                                      
017300*---------------------------------------------------------------*         
017400 0000-MAIN-PARAGRAPH.                                                     
017500*---------------------------------------------------------------*         
017600     PERFORM 1000-INITIALIZE.                                             
017700     PERFORM 2010-READ-NEXT-PRI-PHYSICAL.                                 
017800     PERFORM 2510-READ-NEXT-RSO-PHYSICAL.                                 
017900     PERFORM 6000-PROCESS-ONE-SYMBOL                                      
018000         UNTIL PRI-EOF.                                                   
018100     PERFORM 7000-FLUSH-REMAINING-OLD.                                    
018200     PERFORM 9000-TERMINATE THRU 9010-DISPLAY-STATISTICS.                 
018300*---------------------------------------------------------------*         
018400 1000-INITIALIZE.                                                         
018500*---------------------------------------------------------------*         
018600     OPEN INPUT  PRICE-IN                                                 
018700                 RSI-OLD-IN                                               
018800                 CONTROL-CARD                                             
018900          OUTPUT RSI-OUT.                                                 
019000     MOVE 14 TO PRICE-TABLE-PERIOD.                                       
019100     IF NOT PRI-FILE-OK                                                   
019200         DISPLAY 'RSIENG: PRICE-IN OPEN STATUS ', PRI-FILE-STATUS         
019300         DISPLAY 'RSIENG: CANNOT BUILD RSI WITHOUT PRICE-IN - ',          
019400             'TERMINATING'                                                
019500         GO TO 9000-TERMINATE                                             
019600     END-IF.                                                              
019700     READ CONTROL-CARD                                                    
019800         AT END                                                           
019900             DISPLAY 'RSIENG: NO CONTROL CARD - USING DEFAULTS'           
020000             MOVE 'N' TO CTL-VERBOSE-SW                                   
020100             MOVE 'N' TO CTL-RSICALC-TRACE-SW                             
020200     END-READ.                                                            
020300     MOVE CTL-VERBOSE-SW TO WS-VERBOSE-SW.                                
020400     MOVE CTL-RSICALC-TRACE-SW TO WS-RSICALC-TRACE-SW.                    
020500*---------------------------------------------------------------*         
020600 2000-BUILD-PRICE-TABLE.                                                  
020700*---------------------------------------------------------------*         
020800     IF PRICE-TABLE-SIZE < 31                                             
020900         ADD 1 TO PRICE-TABLE-SIZE                                        
021000     ELSE                                                                 
021100         PERFORM 2050-SHIFT-PRICE-TABLE                                   
021200         DISPLAY 'RSIENG: 31-DAY WINDOW FULL FOR ', PRI-SYMBOL,           
021300             ' - OLDEST DAY SHIFTED OUT'                                  
021400     END-IF                                                               
021500     MOVE PRI-PRICE-DATE TO TBL-PRICE-DATE(PRICE-TABLE-SIZE).             
021600     MOVE PRI-CLOSE-PRICE TO TBL-CLOSE-PRICE(PRICE-TABLE-SIZE).           
021700     PERFORM 2010-READ-NEXT-PRI-PHYSICAL.                                 
021800*---------------------------------------------------------------*         
021900 2050-SHIFT-PRICE-TABLE.                                                  
022000*---------------------------------------------------------------*         
022100     PERFORM 2055-SHIFT-ONE-ENTRY                                         
022200         VARYING WS-TBL-IDX FROM 1 BY 1                                   
022300         UNTIL WS-TBL-IDX > 30.                                           
022400*---------------------------------------------------------------*         
022500 2055-SHIFT-ONE-ENTRY.                                                    
022600*---------------------------------------------------------------*         
022700     MOVE TBL-PRICE-ENTRY(WS-TBL-IDX + 1)                                 
022800         TO TBL-PRICE-ENTRY(WS-TBL-IDX).                                  
022900*---------------------------------------------------------------*         
023000 2010-READ-NEXT-PRI-PHYSICAL.                                             
023100*---------------------------------------------------------------*         
023200     READ PRICE-IN                                                        
023300         AT END                                                           
023400             SET PRI-EOF TO TRUE                                          
023500         NOT AT END                                                       
023600             ADD 1 TO WS-PRI-REC-COUNT                                    
023700     END-READ.                                                            
023800*---------------------------------------------------------------*         
023900 2510-READ-NEXT-RSO-PHYSICAL.                                             
024000*---------------------------------------------------------------*         
024100     READ RSI-OLD-IN                                                      
024200         AT END                                                           
024300             SET RSO-EOF TO TRUE                                          
024400     END-READ.                                                            
024500*---------------------------------------------------------------*         
024600 5000-MERGE-OLD-THRU-SYMBOL.                                              
024700*---------------------------------------------------------------*         
024800     PERFORM 5005-CHECK-OLD-BEFORE-CUTOFF.                                
024900     PERFORM 5010-COPY-ONE-OLD-REC                                        
025000         UNTIL RSO-EOF OR NOT WS-OLD-BEFORE-CUTOFF.                       
025100*---------------------------------------------------------------*         
025200 5005-CHECK-OLD-BEFORE-CUTOFF.                                            
025300*---------------------------------------------------------------*         
025400     EVALUATE TRUE                                                        
025500         WHEN RSO-EOF                                                     
025600             MOVE 'N' TO WS-OLD-BEFORE-CUTOFF-SW                          
025700         WHEN RSO-SYMBOL < WS-CURRENT-SYMBOL                              
025800             MOVE 'Y' TO WS-OLD-BEFORE-CUTOFF-SW                          
025900         WHEN RSO-SYMBOL > WS-CURRENT-SYMBOL                              
026000             MOVE 'N' TO WS-OLD-BEFORE-CUTOFF-SW                          
026100         WHEN NOT WS-RSI-COMPUTED                                         
026200             MOVE 'Y' TO WS-OLD-BEFORE-CUTOFF-SW                          
026300         WHEN RSO-DATE < WS-NEW-RSI-DATE                                  
026400             MOVE 'Y' TO WS-OLD-BEFORE-CUTOFF-SW                          
026500         WHEN OTHER                                                       
026600             MOVE 'N' TO WS-OLD-BEFORE-CUTOFF-SW                          
026700     END-EVALUATE.                                                        
026800*---------------------------------------------------------------*         
026900 5010-COPY-ONE-OLD-REC.                                                   
027000*---------------------------------------------------------------*         
027100     MOVE RSO-SYMBOL TO WR-RSI-SYMBOL.                                    
027200     MOVE RSO-DATE TO WR-RSI-DATE.                                        
027300     MOVE RSO-TIMEFRAME TO WR-RSI-TIMEFRAME.                              
027400     MOVE RSO-VALUE TO WR-RSI-VALUE.                                      
027500     WRITE WR-RSI-RECORD.                                                 
027600     ADD 1 TO WS-RSI-CARRIED-COUNT.                                       
027700     PERFORM 2510-READ-NEXT-RSO-PHYSICAL.                                 
027800     PERFORM 5005-CHECK-OLD-BEFORE-CUTOFF.                                
027900*---------------------------------------------------------------*         
028000 5100-WRITE-NEW-RSI-REC.                                                  
028100*---------------------------------------------------------------*         
028200     IF NOT RSO-EOF AND RSO-SYMBOL = WS-CURRENT-SYMBOL                    
028300         AND RSO-DATE = WS-NEW-RSI-DATE                                   
028400         PERFORM 2510-READ-NEXT-RSO-PHYSICAL                              
028500     END-IF.                                                              
028600     MOVE WS-CURRENT-SYMBOL TO WR-RSI-SYMBOL.                             
028700     MOVE WS-NEW-RSI-DATE TO WR-RSI-DATE.                                 
028800     MOVE '1d' TO WR-RSI-TIMEFRAME.                                       
028900     MOVE WS-RSI-VALUE TO WR-RSI-VALUE.                                   
029000     WRITE WR-RSI-RECORD.                                                 
029100     ADD 1 TO WS-RSI-WRITTEN-COUNT.                                       
029200     IF WS-VERBOSE                                                        
029300         DISPLAY 'RSIENG: ' WS-CURRENT-SYMBOL ' ' WS-NEW-RSI-DATE         
029400             ' RSI=' WS-RSI-VALUE-EDIT                                    
029500     END-IF.                                                              
029600*---------------------------------------------------------------*         
029700 5200-FLUSH-OLD-FOR-SYMBOL.                                               
029800*---------------------------------------------------------------*         
029900     PERFORM 5010-COPY-ONE-OLD-REC                                        
030000         UNTIL RSO-EOF OR RSO-SYMBOL NOT = WS-CURRENT-SYMBOL.             
030100*---------------------------------------------------------------*         
030200 6000-PROCESS-ONE-SYMBOL.                                                 
030300*---------------------------------------------------------------*         
030400     MOVE PRI-SYMBOL TO WS-CURRENT-SYMBOL.                                
030500     MOVE ZERO TO PRICE-TABLE-SIZE.                                       
030600     PERFORM 2000-BUILD-PRICE-TABLE                                       
030700         UNTIL PRI-EOF OR PRI-SYMBOL NOT = WS-CURRENT-SYMBOL.             
030800     MOVE 'N' TO WS-RSI-COMPUTED-SW.                                      
030900     IF PRICE-TABLE-SIZE NOT < WS-MIN-TABLE-SIZE                          
031000         CALL 'RSICALC' USING PRICE-TABLE-PERIOD,                         
031100                               PRICE-TABLE-SIZE,                          
031200                               PRICE-TABLE,                               
031300                               WS-RSICALC-TRACE-SW,                       
031400                               WS-RSI-VALUE                               
031500         END-CALL                                                         
031600         SET WS-RSI-COMPUTED TO TRUE                                      
031700         MOVE TBL-PRICE-DATE(PRICE-TABLE-SIZE) TO WS-NEW-RSI-DATE         
031800     ELSE                                                                 
031900         ADD 1 TO WS-RSI-SKIPPED-COUNT                                    
032000     END-IF.                                                              
032100     PERFORM 5000-MERGE-OLD-THRU-SYMBOL.                                  
032200     IF WS-RSI-COMPUTED                                                   
032300         PERFORM 5100-WRITE-NEW-RSI-REC                                   
032400     END-IF.                                                              
032500     PERFORM 5200-FLUSH-OLD-FOR-SYMBOL.                                   
032600*---------------------------------------------------------------*         
032700 7000-FLUSH-REMAINING-OLD.                                                
032800*---------------------------------------------------------------*         
032900     PERFORM 7010-COPY-ONE-REMAINING-OLD                                  
033000         UNTIL RSO-EOF.                                                   
033100*---------------------------------------------------------------*         
033200 7010-COPY-ONE-REMAINING-OLD.                                             
033300*---------------------------------------------------------------*         
033400     MOVE RSO-SYMBOL TO WR-RSI-SYMBOL.                                    
033500     MOVE RSO-DATE TO WR-RSI-DATE.                                        
033600     MOVE RSO-TIMEFRAME TO WR-RSI-TIMEFRAME.                              
033700     MOVE RSO-VALUE TO WR-RSI-VALUE.                                      
033800     WRITE WR-RSI-RECORD.                                                 
033900     ADD 1 TO WS-RSI-CARRIED-COUNT.                                       
034000     PERFORM 2510-READ-NEXT-RSO-PHYSICAL.                                 
034100*---------------------------------------------------------------*         
034200 9000-TERMINATE.                                                          
034300*---------------------------------------------------------------*         
034400     CLOSE PRICE-IN                                                       
034500           RSI-OLD-IN                                                     
034600           RSI-OUT                                                        
034700           CONTROL-CARD.                                                  
034800*---------------------------------------------------------------*         
034900 9010-DISPLAY-STATISTICS.                                                 
035000*---------------------------------------------------------------*         
035100     DISPLAY 'RSIENG: PRICE RECS READ      ', WS-PRI-REC-COUNT.           
035200     DISPLAY 'RSIENG: NEW RSI VALUES WRITTEN ',                           
035300         WS-RSI-WRITTEN-COUNT.                                            
035400     DISPLAY 'RSIENG: OLD RSI RECS CARRIED ',                             
035500         WS-RSI-CARRIED-COUNT.                                            
035600     DISPLAY 'RSIENG: SYMBOLS SKIPPED-SHORT ',                            
035700         WS-RSI-SKIPPED-COUNT.                                            
035800     GOBACK.                                                              
