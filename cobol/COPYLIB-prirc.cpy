000100*---------------------------------------------------------------*         
000200* COPYBOOK NAME:   PRIRC (PRIRC)                                          
000300* ORIGINAL AUTHOR: R TILLOTSON                                            
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/11/96 R TILLOTSON     CREATED FOR PRICE-IN, REQ 4401                 
000900* 11/22/96 R TILLOTSON     WIDENED PRICE FIELDS TO S9(7)V9(4)             
001000*                          AFTER A HIGH-PRICE ROUNDING COMPLAINT          
001100* 07/14/98 M OYELARAN      ADDED ADJ-CLOSE-PRESENT FLAG                   
001200* 08/03/01 R TILLOTSON     ADDED PRICE-DATE BROKEN-DOWN REDEFINE          
001300*                          FOR THE SYMBOL/DATE SORT JOBS                  
001400*---------------------------------------------------------------*         
001500 01  PRICE-RECORD.                                                        
001600     05  PRI-SYMBOL                       PIC X(10).                      
001700     05  PRI-PRICE-DATE                   PIC X(10).                      
001800     05  PRI-PRICE-DATE-BROKEN REDEFINES                                  
001900         PRI-PRICE-DATE.                                                  
002000         10  PRI-PD-YYYY                 PIC X(04).                       
002100         10  FILLER                       PIC X(01).                      
002200         10  PRI-PD-MM                   PIC X(02).                       
002300         10  FILLER                       PIC X(01).                      
002400         10  PRI-PD-DD                   PIC X(02).                       
002500     05  PRI-OPEN-PRICE                   PIC S9(07)V9(04).               
002600     05  PRI-HIGH-PRICE                   PIC S9(07)V9(04).               
002700     05  PRI-LOW-PRICE                    PIC S9(07)V9(04).               
002800     05  PRI-CLOSE-PRICE                  PIC S9(07)V9(04).               
002900     05  PRI-ADJ-CLOSE-PRESENT            PIC X(01).                      
003000         88  PRI-ADJ-CLOSE-IS-PRESENT         VALUE 'Y'.                  
003100         88  PRI-ADJ-CLOSE-IS-ABSENT          VALUE 'N'.                  
003200     05  PRI-ADJ-CLOSE                    PIC S9(07)V9(04).               
003300     05  PRI-VOLUME                       PIC 9(12).                      
003400     05  FILLER                           PIC X(09).                      
