000100*---------------------------------------------------------------*         
000200* COPYBOOK NAME:   FINRC (FINRC)                                          
000300* ORIGINAL AUTHOR: MARGARET OYELARAN                                      
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/11/96 MARGARET OYELARAN  CREATED FOR SCORING BATCH, REQ 4401         
000900* 09/02/97 R TILLOTSON     ADDED PEG-RATIO, PRICE-TO-BOOK PER             
001000*                          VALUATION REQ 4466                             
001100* 07/14/98 R TILLOTSON     ADDED PRESENT-FLAGS SO SCORENG CAN             
001200*                          TELL A ZERO RATIO FROM A MISSING ONE           
001300* 01/19/99 M OYELARAN      Y2K REMEDIATION - FISCAL-YEAR WIDENED          
001400*                          TO 4 DIGITS, NO 2-DIGIT YEAR FIELDS            
001500*                          REMAIN IN THIS LAYOUT                          
001600* 08/03/01 R TILLOTSON     ADDED PERIOD-END BROKEN-DOWN REDEFINE          
001700*                          FOR THE SORT-BY-SYMBOL/DATE-DESC JOB           
001800*---------------------------------------------------------------*         
001900 01  FINANCIAL-RECORD.                                                    
002000     05  FIN-SYMBOL                      PIC X(10).                       
002100     05  FIN-PERIOD-TYPE                 PIC X(09).                       
002200         88  FIN-PERIOD-IS-ANNUAL             VALUE 'annual'.             
002300         88  FIN-PERIOD-IS-QUARTERLY          VALUE 'quarterly'.          
002400     05  FIN-PERIOD-END-DATE              PIC X(10).                      
002500     05  FIN-PERIOD-END-BROKEN REDEFINES                                  
002600         FIN-PERIOD-END-DATE.                                             
002700         10  FIN-PED-YYYY                PIC X(04).                       
002800         10  FILLER                       PIC X(01).                      
002900         10  FIN-PED-MM                  PIC X(02).                       
003000         10  FILLER                       PIC X(01).                      
003100         10  FIN-PED-DD                  PIC X(02).                       
003200     05  FIN-FISCAL-YEAR                  PIC 9(04).                      
003300     05  FIN-FISCAL-QUARTER               PIC 9(01).                      
003400     05  FIN-PE-RATIO-PRESENT             PIC X(01).                      
003500         88  FIN-PE-RATIO-IS-PRESENT          VALUE 'Y'.                  
003600         88  FIN-PE-RATIO-IS-ABSENT           VALUE 'N'.                  
003700     05  FIN-PE-RATIO                     PIC S9(05)V9(02).               
003800     05  FIN-PEG-RATIO-PRESENT            PIC X(01).                      
003900         88  FIN-PEG-RATIO-IS-PRESENT         VALUE 'Y'.                  
004000         88  FIN-PEG-RATIO-IS-ABSENT          VALUE 'N'.                  
004100     05  FIN-PEG-RATIO                    PIC S9(03)V9(02).               
004200     05  FIN-PRICE-TO-BOOK-PRESENT        PIC X(01).                      
004300         88  FIN-PRICE-TO-BOOK-IS-PRESENT     VALUE 'Y'.                  
004400         88  FIN-PRICE-TO-BOOK-IS-ABSENT      VALUE 'N'.                  
004500     05  FIN-PRICE-TO-BOOK                PIC S9(05)V9(02).               
004600     05  FIN-DEBT-TO-EQUITY-PRESENT       PIC X(01).                      
004700         88  FIN-DEBT-TO-EQUITY-IS-PRESENT    VALUE 'Y'.                  
004800         88  FIN-DEBT-TO-EQUITY-IS-ABSENT     VALUE 'N'.                  
004900     05  FIN-DEBT-TO-EQUITY               PIC S9(05)V9(02).               
005000     05  FIN-CURRENT-RATIO-PRESENT        PIC X(01).                      
005100         88  FIN-CURRENT-RATIO-IS-PRESENT     VALUE 'Y'.                  
005200         88  FIN-CURRENT-RATIO-IS-ABSENT      VALUE 'N'.                  
005300     05  FIN-CURRENT-RATIO                PIC S9(05)V9(02).               
005400     05  FIN-REVENUE-GROWTH-YOY-PRESENT   PIC X(01).                      
005500         88  FIN-REVENUE-GROWTH-IS-PRESENT    VALUE 'Y'.                  
005600         88  FIN-REVENUE-GROWTH-IS-ABSENT     VALUE 'N'.                  
005700     05  FIN-REVENUE-GROWTH-YOY           PIC S9(03)V9(02).               
005800     05  FIN-EPS-GROWTH-YOY-PRESENT       PIC X(01).                      
005900         88  FIN-EPS-GROWTH-IS-PRESENT        VALUE 'Y'.                  
006000         88  FIN-EPS-GROWTH-IS-ABSENT         VALUE 'N'.                  
006100     05  FIN-EPS-GROWTH-YOY               PIC S9(03)V9(02).               
006200     05  FIN-ROE-PRESENT                  PIC X(01).                      
006300         88  FIN-ROE-IS-PRESENT               VALUE 'Y'.                  
006400         88  FIN-ROE-IS-ABSENT                VALUE 'N'.                  
006500     05  FIN-ROE                          PIC S9(03)V9(02).               
006600     05  FIN-ROIC-PRESENT                 PIC X(01).                      
006700         88  FIN-ROIC-IS-PRESENT              VALUE 'Y'.                  
006800         88  FIN-ROIC-IS-ABSENT               VALUE 'N'.                  
006900     05  FIN-ROIC                         PIC S9(03)V9(02).               
007000     05  FILLER                           PIC X(10).                      
