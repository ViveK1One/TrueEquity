000100*---------------------------------------------------------------*         
000200* COPYBOOK NAME:   SCORC (SCORC)                                          
000300* ORIGINAL AUTHOR: M OYELARAN                                             
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 04/02/96 M OYELARAN      CREATED FOR SCORE-OUT, REQ 4401                
000900* 09/02/97 R TILLOTSON     ADDED PE-SCORE/PEG-SCORE/DEBT-SCORE            
001000*                          SUB-SCORES PER VALUATION REQ 4466              
001100* 05/18/98 M OYELARAN      ADDED PROFITABILITY-SCORE AND                  
001200*                          VOLATILITY-SCORE (HARD-ZERO UNTIL              
001300*                          THE VOLATILITY FEED IS BUILT)                  
001400* 01/19/99 M OYELARAN      Y2K REMEDIATION - CALCULATED-AT NOW            
001500*                          CARRIES A FULL 4-DIGIT YEAR                    
001600* 08/03/01 R TILLOTSON     ADDED CALCULATED-AT BROKEN-DOWN                
001700*                          REDEFINE FOR THE STALENESS CHECK               
001800*---------------------------------------------------------------*         
001900 01  SCORE-RECORD.                                                        
002000     05  SCO-SYMBOL                       PIC X(10).                      
002100     05  SCO-CALCULATED-AT                PIC X(19).                      
002200     05  SCO-CALCULATED-AT-BROKEN REDEFINES                               
002300         SCO-CALCULATED-AT.                                               
002400         10  SCO-CA-YYYY                 PIC X(04).                       
002500         10  FILLER                       PIC X(01).                      
002600         10  SCO-CA-MM                   PIC X(02).                       
002700         10  FILLER                       PIC X(01).                      
002800         10  SCO-CA-DD                   PIC X(02).                       
002900         10  FILLER                       PIC X(01).                      
003000         10  SCO-CA-HH                   PIC X(02).                       
003100         10  FILLER                       PIC X(01).                      
003200         10  SCO-CA-MI                   PIC X(02).                       
003300         10  FILLER                       PIC X(01).                      
003400         10  SCO-CA-SS                   PIC X(02).                       
003500     05  SCO-VALUATION-CATEGORY           PIC X(09).                      
003600         88  SCO-VALUATION-IS-CHEAP           VALUE 'cheap'.              
003700         88  SCO-VALUATION-IS-FAIR            VALUE 'fair'.               
003800         88  SCO-VALUATION-IS-EXPENSIVE       VALUE 'expensive'.          
003900         88  SCO-VALUATION-IS-NA              VALUE 'N/A'.                
004000     05  SCO-VALUATION-SCORE              PIC S9(03)V9(02).               
004100     05  SCO-HEALTH-SCORE                 PIC S9(03)V9(02).               
004200     05  SCO-HEALTH-GRADE                 PIC X(03).                      
004300     05  SCO-GROWTH-SCORE                 PIC S9(03)V9(02).               
004400     05  SCO-GROWTH-GRADE                 PIC X(03).                      
004500     05  SCO-RISK-SCORE                   PIC S9(03)V9(02).               
004600     05  SCO-RISK-GRADE                   PIC X(03).                      
004700     05  SCO-OVERALL-SCORE                PIC S9(03)V9(02).               
004800     05  SCO-OVERALL-GRADE                PIC X(03).                      
004900     05  SCO-PE-SCORE                     PIC S9(03)V9(02).               
005000     05  SCO-PEG-SCORE                    PIC S9(03)V9(02).               
005100     05  SCO-DEBT-SCORE                   PIC S9(03)V9(02).               
005200     05  SCO-PROFITABILITY-SCORE          PIC S9(03)V9(02).               
005300     05  SCO-GROWTH-RATE-SCORE            PIC S9(03)V9(02).               
005400     05  SCO-VOLATILITY-SCORE             PIC S9(03)V9(02).               
005500     05  FILLER                           PIC X(12).                      
