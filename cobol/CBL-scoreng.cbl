000100*===============================================================*         
000200* PROGRAM NAME:    SCORENG                                                
000300* ORIGINAL AUTHOR: M OYELARAN                                             
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 04/02/96 M OYELARAN      CREATED FOR NIGHTLY SCORING BATCH,             
000900*                          REQ 4401 - VALUATION/HEALTH/GROWTH/            
001000*                          RISK CATEGORY SCORES                           
001100* 09/02/97 R TILLOTSON     ADDED PEG-RATIO AND PRICE-TO-BOOK              
001200*                          FACTORS TO VALUATION PER REQ 4466              
001300* 05/18/98 M OYELARAN      ADDED PROFITABILITY SUB-SCORE, NOT             
001400*                          YET WIRED INTO THE OVERALL WEIGHT              
001500* 01/19/99 M OYELARAN      Y2K REMEDIATION - CALCULATED-AT AND            
001600*                          ALL DATE COMPARES NOW USE 4-DIGIT              
001700*                          YEARS THROUGHOUT, NO WINDOWING USED            
001800* 03/02/99 R TILLOTSON     STALENESS CHECK WAS COMPARING ONLY             
001900*                          THE HOUR DIGITS - FIXED TO COMPARE             
002000*                          THE FULL CUTOFF STRING, REQ 4489               
002100* 08/03/01 R TILLOTSON     ADDED FORCE-RESCORE SWITCH SO OPS CAN          
002200*                          BYPASS STALENESS ON RERUN, DRIVEN OFF          
002300*                          THE PARM CARD VIA A UPSI SWITCH                
002400* 11/14/02 M OYELARAN      OVERALL SCORE NOW CLAMPED TO 0-100             
002500*                          AFTER ROUNDING, REQ 4701                       
002600* 05/09/03 R TILLOTSON     FORCE-RESCORE NO LONGER A UPSI SWITCH -        
002700*                          UPSI WAS NEVER A SHOP-WIDE CONVENTION,         
002800*                          ONLY THIS PROGRAM USED IT. MOVED THE           
002900*                          FLAG ONTO THE CONTROL CARD RECORD SO           
003000*                          IT TRAVELS WITH RUN-TIMESTAMP AND              
003100*                          STALE-CUTOFF, REQ 4611                         
003200* 05/09/03 R TILLOTSON     9000-TERMINATE SPLIT SO THE STATISTICS         
003300*                          DISPLAYS HAVE THEIR OWN -STATISTICS            
003400*                          PARAGRAPH, CALLED AS A PERFORM THRU            
003500*                          RANGE FROM MAIN. A BAD FINANCIAL-IN            
003600*                          OPEN NOW JUMPS STRAIGHT THERE OFF A            
003700*                          GO TO INSTEAD OF LIMPING THROUGH THE           
003800*                          WHOLE MATCH-MERGE WITH NOTHING TO READ         
003900*===============================================================*         
004000 IDENTIFICATION DIVISION.                                                 
004100 PROGRAM-ID.  SCORENG.                                                    
004200 AUTHOR. M OYELARAN.                                                      
004300 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
004400 DATE-WRITTEN. 04/02/96.                                                  
004500 DATE-COMPILED.                                                           
004600 SECURITY. NON-CONFIDENTIAL.                                              
004700*===============================================================*         
004800* SCORENG REDUCES ONE SYMBOL'S LATEST FINANCIAL-IN ROW AND                
004900* LATEST PRICE-IN ROW INTO FOUR 0-100 CATEGORY SCORES, FOUR               
005000* LETTER GRADES, AND ONE WEIGHTED OVERALL SCORE/GRADE. SCORE-OUT          
005100* IS REBUILT IN FULL EACH RUN - THIS IS NOT AN ACCUMULATING               
005200* FILE, ONLY THE LATEST SCORE PER SYMBOL SURVIVES.                        
005300*===============================================================*         
005400 ENVIRONMENT DIVISION.                                                    
005500*---------------------------------------------------------------*         
005600 CONFIGURATION SECTION.                                                   
005700*---------------------------------------------------------------*         
005800 SOURCE-COMPUTER. IBM-3081.                                               
005900*---------------------------------------------------------------*         
006000 OBJECT-COMPUTER. IBM-3081.                                               
006100*---------------------------------------------------------------*         
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM                                                   
006400     CLASS SYMBOL-CHARS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                   
006500         "0123456789" " ".                                                
006600*---------------------------------------------------------------*         
006700 INPUT-OUTPUT SECTION.                                                    
006800*---------------------------------------------------------------*         
006900 FILE-CONTROL.                                                            
007000     SELECT FINANCIAL-IN ASSIGN TO FININ                                  
007100       ORGANIZATION IS SEQUENTIAL                                         
007200       FILE STATUS IS FIN-FILE-STATUS.                                    
007300*                                                                         
007400     SELECT PRICE-IN ASSIGN TO PRIIN                                      
007500       ORGANIZATION IS SEQUENTIAL                                         
007600       FILE STATUS IS PRI-FILE-STATUS.                                    
007700*                                                                         
007800     SELECT SCORE-OLD-IN ASSIGN TO SCOOLD                                 
007900       ORGANIZATION IS SEQUENTIAL                                         
008000       FILE STATUS IS SCO-FILE-STATUS.                                    
008100*                                                                         
008200     SELECT SCORE-OUT ASSIGN TO SCOOUT                                    
008300       ORGANIZATION IS SEQUENTIAL                                         
008400       FILE STATUS IS SCW-FILE-STATUS.                                    
008500*                                                                         
008600     SELECT CONTROL-CARD ASSIGN TO CTLCRD                                 
008700       ORGANIZATION IS SEQUENTIAL                                         
008800       FILE STATUS IS CTL-FILE-STATUS.                                    
008900*===============================================================*         
009000 DATA DIVISION.                                                           
009100 FILE SECTION.                                                            
009200*---------------------------------------------------------------*         
009300 FD  FINANCIAL-IN                                                         
009400     LABEL RECORDS ARE STANDARD                                           
009500     DATA RECORD IS FINANCIAL-RECORD.                                     
009600     COPY FINRC.                                                          
009700*---------------------------------------------------------------*         
009800 FD  PRICE-IN                                                             
009900     LABEL RECORDS ARE STANDARD                                           
010000     DATA RECORD IS PRICE-RECORD.                                         
010100     COPY PRIRC.                                                          
010200*---------------------------------------------------------------*         
010300 FD  SCORE-OLD-IN                                                         
010400     LABEL RECORDS ARE STANDARD                                           
010500     DATA RECORD IS SCORE-RECORD.                                         
010600     COPY SCORC.                                                          
010700*---------------------------------------------------------------*         
010800 FD  SCORE-OUT                                                            
010900     LABEL RECORDS ARE STANDARD                                           
011000     DATA RECORD IS WR-SCORE-RECORD.                                      
011100 01  WR-SCORE-RECORD.                                                     
011200     05  WR-SCO-SYMBOL              PIC X(10).                            
011300     05  WR-SCO-CALCULATED-AT       PIC X(19).                            
011400     05  WR-SCO-VALUATION-CATEGORY  PIC X(09).                            
011500     05  WR-SCO-VALUATION-SCORE     PIC S9(03)V9(02).                     
011600     05  WR-SCO-HEALTH-SCORE        PIC S9(03)V9(02).                     
011700     05  WR-SCO-HEALTH-GRADE        PIC X(03).                            
011800     05  WR-SCO-GROWTH-SCORE        PIC S9(03)V9(02).                     
011900     05  WR-SCO-GROWTH-GRADE        PIC X(03).                            
012000     05  WR-SCO-RISK-SCORE          PIC S9(03)V9(02).                     
012100     05  WR-SCO-RISK-GRADE          PIC X(03).                            
012200     05  WR-SCO-OVERALL-SCORE       PIC S9(03)V9(02).                     
012300     05  WR-SCO-OVERALL-GRADE       PIC X(03).                            
012400     05  WR-SCO-PE-SCORE            PIC S9(03)V9(02).                     
012500     05  WR-SCO-PEG-SCORE           PIC S9(03)V9(02).                     
012600     05  WR-SCO-DEBT-SCORE          PIC S9(03)V9(02).                     
012700     05  WR-SCO-PROFITABILITY-SCORE PIC S9(03)V9(02).                     
012800     05  WR-SCO-GROWTH-RATE-SCORE   PIC S9(03)V9(02).                     
012900     05  WR-SCO-VOLATILITY-SCORE    PIC S9(03)V9(02).                     
013000     05  FILLER                     PIC X(12).                            
013100*---------------------------------------------------------------*         
013200 FD  CONTROL-CARD                                                         
013300     LABEL RECORDS ARE STANDARD                                           
013400     DATA RECORD IS CONTROL-CARD-RECORD.                                  
013500 01  CONTROL-CARD-RECORD.                                                 
013600     05  CTL-RUN-TIMESTAMP          PIC X(19).                            
013700     05  CTL-STALE-CUTOFF           PIC X(19).                            
013800     05  CTL-FORCE-RESCORE-SW       PIC X(01).                            
013900         88  CTL-FORCE-RESCORE          VALUE 'Y'.                        
014000         88  CTL-FORCE-RESCORE-OFF      VALUE 'N'.                        
014100     05  FILLER                     PIC X(09).                            
014200*===============================================================*         
014300 WORKING-STORAGE SECTION.                                                 
014400*---------------------------------------------------------------*         
014500 01  WS-FILE-STATUSES.                                                    
014600     05  FIN-FILE-STATUS            PIC X(02).                            
014700         88  FIN-FILE-OK                VALUE '00'.                       
014800         88  FIN-FILE-EOF                VALUE '10'.                      
014900     05  PRI-FILE-STATUS            PIC X(02).                            
015000         88  PRI-FILE-OK                VALUE '00'.                       
015100         88  PRI-FILE-EOF                VALUE '10'.                      
015200     05  SCO-FILE-STATUS            PIC X(02).                            
015300         88  SCO-FILE-OK                VALUE '00'.                       
015400         88  SCO-FILE-EOF                VALUE '10'.                      
015500     05  SCW-FILE-STATUS            PIC X(02).                            
015600         88  SCW-FILE-OK                VALUE '00'.                       
015700     05  CTL-FILE-STATUS            PIC X(02).                            
015800         88  CTL-FILE-OK                VALUE '00'.                       
015900*---------------------------------------------------------------*         
016000 01  WS-SWITCHES.                                                         
016100     05  WS-FIN-EOF-SW              PIC X(01)   VALUE 'N'.                
016200         88  FIN-EOF                    VALUE 'Y'.                        
016300     05  WS-PRI-EOF-SW              PIC X(01)   VALUE 'N'.                
016400         88  PRI-EOF                    VALUE 'Y'.                        
016500     05  WS-SCO-EOF-SW              PIC X(01)   VALUE 'N'.                
016600         88  SCO-EOF                    VALUE 'Y'.                        
016700     05  WS-SCO-PRIOR-FOUND-SW      PIC X(01)   VALUE 'N'.                
016800         88  SCO-PRIOR-FOUND            VALUE 'Y'.                        
016900     05  WS-SKIP-SYMBOL-SW          PIC X(01)   VALUE 'N'.                
017000         88  WS-SKIP-SYMBOL             VALUE 'Y'.                        
017100*---------------------------------------------------------------*         
017200 01  WS-COUNTERS COMP.                                                    
017300     05  WS-FIN-REC-COUNT           PIC S9(07)  VALUE ZERO.               
017400     05  WS-PRI-REC-COUNT           PIC S9(07)  VALUE ZERO.               
017500     05  WS-SCORE-WRITTEN-COUNT     PIC S9(07)  VALUE ZERO.               
017600     05  WS-SCORE-SKIPPED-COUNT     PIC S9(07)  VALUE ZERO.               
017700     05  WS-VAL-FACTOR-COUNT        PIC S9(01)  VALUE ZERO.               
017800     05  WS-HEALTH-FACTOR-COUNT     PIC S9(01)  VALUE ZERO.               
017900     05  WS-GROWTH-FACTOR-COUNT     PIC S9(01)  VALUE ZERO.               
018000*---------------------------------------------------------------*         
018100 01  WS-MATCH-FIELDS.                                                     
018200     05  WS-CURRENT-SYMBOL          PIC X(10).                            
018300     05  WS-FIN-SYMBOL-HOLD         PIC X(10).                            
018400     05  WS-PRI-SYMBOL-HOLD         PIC X(10).                            
018500     05  WS-SCO-CALC-DATE-PART      PIC X(10).                            
018600*---------------------------------------------------------------*         
018700 01  WS-WORK-SCORES.                                                      
018800     05  WS-PE-SCORE                PIC S9(03)V9(02).                     
018900     05  WS-PEG-SCORE               PIC S9(03)V9(02).                     
019000     05  WS-PB-SCORE                PIC S9(03)V9(02).                     
019100     05  WS-VAL-SUM                 PIC S9(03)V9(04).                     
019200     05  WS-HEALTH-SUM              PIC S9(03)V9(02).                     
019300     05  WS-GROWTH-SUM              PIC S9(03)V9(02).                     
019400     05  WS-RISK-SUM                PIC S9(03)V9(02).                     
019500     05  WS-PROFIT-SUM              PIC S9(03)V9(02).                     
019600     05  WS-INVERTED-RISK           PIC S9(03)V9(02).                     
019700     05  WS-OVERALL-RAW             PIC S9(03)V9(02).                     
019800     05  FILLER                     PIC X(08).                            
019900*---------------------------------------------------------------*         
020000 01  WS-GRADE-WORK.                                                       
020100     05  WS-GRADE-SCORE             PIC S9(03)V9(02).                     
020200     05  WS-GRADE-RESULT            PIC X(03).                            
020300*===============================================================*         
020400 PROCEDURE DIVISION.                                                      
020500*---------------------------------------------------------------*         
020600 0000-MAIN-PARAGRAPH.                                                     
020700*---------------------------------------------------------------*         
020800     PERFORM 1000-INITIALIZE.                                             
020900     PERFORM 2010-READ-NEXT-FIN-PHYSICAL.                                 
021000     PERFORM 2110-READ-NEXT-PRI-PHYSICAL.                                 
021100     PERFORM 2510-READ-NEXT-SCO-PHYSICAL.                                 
021200     PERFORM 6000-MATCH-SYMBOLS                                           
021300         UNTIL FIN-EOF AND PRI-EOF.                                       
021400     PERFORM 9000-TERMINATE THRU 9010-DISPLAY-STATISTICS.                 
021500*---------------------------------------------------------------*         
021600 1000-INITIALIZE.                                                         
021700*---------------------------------------------------------------*         
021800     OPEN INPUT  FINANCIAL-IN                                             
021900                 PRICE-IN                                                 
022000                 SCORE-OLD-IN                                             
022100                 CONTROL-CARD                                             
022200          OUTPUT SCORE-OUT.                                               
022300     IF NOT FIN-FILE-OK                                                   
022400         DISPLAY 'SCORENG: FINANCIAL-IN OPEN STATUS ',                    
022500             FIN-FILE-STATUS                                              
022600         DISPLAY 'SCORENG: CANNOT SCORE WITHOUT FINANCIAL-IN ',           
022700             '- TERMINATING'                                              
022800         GO TO 9000-TERMINATE                                             
022900     END-IF                                                               
023000     IF NOT PRI-FILE-OK                                                   
023100         DISPLAY 'SCORENG: PRICE-IN OPEN STATUS ', PRI-FILE-STATUS        
023200     END-IF                                                               
023300     READ CONTROL-CARD                                                    
023400         AT END                                                           
023500             DISPLAY 'SCORENG: NO CONTROL CARD - USING SPACES'            
023600             MOVE SPACES TO CTL-RUN-TIMESTAMP                             
023700             MOVE SPACES TO CTL-STALE-CUTOFF                              
023800             MOVE 'N' TO CTL-FORCE-RESCORE-SW                             
023900     END-READ.                                                            
024000*---------------------------------------------------------------*         
024100 2000-READ-FINANCIAL-REC.                                                 
024200*---------------------------------------------------------------*         
024300     MOVE FIN-SYMBOL TO WS-FIN-SYMBOL-HOLD.                               
024400     PERFORM 2010-READ-NEXT-FIN-PHYSICAL                                  
024500         UNTIL FIN-EOF OR FIN-SYMBOL NOT = WS-FIN-SYMBOL-HOLD.            
024600*---------------------------------------------------------------*         
024700 2010-READ-NEXT-FIN-PHYSICAL.                                             
024800*---------------------------------------------------------------*         
024900     READ FINANCIAL-IN                                                    
025000         AT END                                                           
025100             SET FIN-EOF TO TRUE                                          
025200             MOVE HIGH-VALUES TO FIN-SYMBOL                               
025300         NOT AT END                                                       
025400             ADD 1 TO WS-FIN-REC-COUNT                                    
025500     END-READ.                                                            
025600*---------------------------------------------------------------*         
025700 2100-READ-PRICE-REC.                                                     
025800*---------------------------------------------------------------*         
025900     MOVE PRI-SYMBOL TO WS-PRI-SYMBOL-HOLD.                               
026000     PERFORM 2110-READ-NEXT-PRI-PHYSICAL                                  
026100         UNTIL PRI-EOF OR PRI-SYMBOL NOT = WS-PRI-SYMBOL-HOLD.            
026200*---------------------------------------------------------------*         
026300 2110-READ-NEXT-PRI-PHYSICAL.                                             
026400*---------------------------------------------------------------*         
026500     READ PRICE-IN                                                        
026600         AT END                                                           
026700             SET PRI-EOF TO TRUE                                          
026800             MOVE HIGH-VALUES TO PRI-SYMBOL                               
026900         NOT AT END                                                       
027000             ADD 1 TO WS-PRI-REC-COUNT                                    
027100     END-READ.                                                            
027200*---------------------------------------------------------------*         
027300 2500-ADVANCE-SCORE-OLD.                                                  
027400*---------------------------------------------------------------*         
027500     PERFORM 2510-READ-NEXT-SCO-PHYSICAL                                  
027600         UNTIL SCO-EOF OR SCO-SYMBOL NOT LESS WS-CURRENT-SYMBOL.          
027700*---------------------------------------------------------------*         
027800 2510-READ-NEXT-SCO-PHYSICAL.                                             
027900*---------------------------------------------------------------*         
028000     READ SCORE-OLD-IN                                                    
028100         AT END                                                           
028200             SET SCO-EOF TO TRUE                                          
028300             MOVE HIGH-VALUES TO SCO-SYMBOL                               
028400     END-READ.                                                            
028500*---------------------------------------------------------------*         
028600 3000-STALENESS-CHECK.                                                    
028700*---------------------------------------------------------------*         
028800     PERFORM 2500-ADVANCE-SCORE-OLD.                                      
028900     MOVE 'N' TO WS-SKIP-SYMBOL-SW.                                       
029000     IF NOT SCO-EOF AND SCO-SYMBOL = WS-CURRENT-SYMBOL                    
029100         SET SCO-PRIOR-FOUND TO TRUE                                      
029200     ELSE                                                                 
029300         MOVE 'N' TO WS-SCO-PRIOR-FOUND-SW                                
029400     END-IF                                                               
029500     IF SCO-PRIOR-FOUND AND CTL-FORCE-RESCORE-OFF                         
029600         MOVE SCO-CALCULATED-AT(1:10) TO WS-SCO-CALC-DATE-PART            
029700         IF SCO-CALCULATED-AT NOT LESS CTL-STALE-CUTOFF                   
029800             AND FIN-PERIOD-END-DATE NOT GREATER                          
029900                 WS-SCO-CALC-DATE-PART                                    
030000             AND PRI-PRICE-DATE NOT GREATER                               
030100                 WS-SCO-CALC-DATE-PART                                    
030200             MOVE 'Y' TO WS-SKIP-SYMBOL-SW                                
030300         END-IF                                                           
030400     END-IF.                                                              
030500*---------------------------------------------------------------*         
030600 4000-CALCULATE-SCORES.                                                   
030700*---------------------------------------------------------------*         
030800     MOVE ZERO TO SCO-VOLATILITY-SCORE.                                   
030900     PERFORM 4100-VALUATION-CATEGORY.                                     
031000     PERFORM 4110-PE-SCORE.                                               
031100     PERFORM 4120-PEG-SCORE.                                              
031200     PERFORM 4130-PB-SCORE.                                               
031300     PERFORM 4140-VALUATION-SCORE.                                        
031400     PERFORM 4200-HEALTH-SCORE.                                           
031500     PERFORM 4210-DEBT-SCORE.                                             
031600     PERFORM 4300-GROWTH-SCORE.                                           
031700     PERFORM 4400-RISK-SCORE.                                             
031800     PERFORM 4500-PROFITABILITY-SCORE.                                    
031900     PERFORM 4600-OVERALL-SCORE.                                          
032000*---------------------------------------------------------------*         
032100 4100-VALUATION-CATEGORY.                                                 
032200*---------------------------------------------------------------*         
032300     EVALUATE TRUE                                                        
032400         WHEN FIN-PEG-RATIO-IS-PRESENT AND FIN-PEG-RATIO > 0              
032500             EVALUATE TRUE                                                
032600                 WHEN FIN-PEG-RATIO < 1.00                                
032700                     MOVE 'cheap' TO SCO-VALUATION-CATEGORY               
032800                 WHEN FIN-PEG-RATIO < 2.00                                
032900                     MOVE 'fair' TO SCO-VALUATION-CATEGORY                
033000                 WHEN OTHER                                               
033100                     MOVE 'expensive' TO SCO-VALUATION-CATEGORY           
033200             END-EVALUATE                                                 
033300         WHEN FIN-PE-RATIO-IS-ABSENT                                      
033400             MOVE 'N/A' TO SCO-VALUATION-CATEGORY                         
033500         WHEN FIN-PE-RATIO < 15                                           
033600             MOVE 'cheap' TO SCO-VALUATION-CATEGORY                       
033700         WHEN FIN-PE-RATIO < 25                                           
033800             MOVE 'fair' TO SCO-VALUATION-CATEGORY                        
033900         WHEN OTHER                                                       
034000             MOVE 'expensive' TO SCO-VALUATION-CATEGORY                   
034100     END-EVALUATE.                                                        
034200*---------------------------------------------------------------*         
034300 4110-PE-SCORE.                                                           
034400*---------------------------------------------------------------*         
034500     IF FIN-PE-RATIO-IS-ABSENT OR FIN-PE-RATIO NOT > ZERO                 
034600         MOVE 50.00 TO WS-PE-SCORE                                        
034700     ELSE                                                                 
034800         EVALUATE TRUE                                                    
034900             WHEN FIN-PE-RATIO < 10  MOVE 100.00 TO WS-PE-SCORE           
035000             WHEN FIN-PE-RATIO < 15  MOVE 90.00 TO WS-PE-SCORE            
035100             WHEN FIN-PE-RATIO < 20  MOVE 75.00 TO WS-PE-SCORE            
035200             WHEN FIN-PE-RATIO < 30  MOVE 55.00 TO WS-PE-SCORE            
035300             WHEN FIN-PE-RATIO < 40  MOVE 35.00 TO WS-PE-SCORE            
035400             WHEN OTHER              MOVE 20.00 TO WS-PE-SCORE            
035500         END-EVALUATE                                                     
035600     END-IF.                                                              
035700     MOVE WS-PE-SCORE TO SCO-PE-SCORE.                                    
035800*---------------------------------------------------------------*         
035900 4120-PEG-SCORE.                                                          
036000*---------------------------------------------------------------*         
036100     IF FIN-PEG-RATIO-IS-ABSENT OR FIN-PEG-RATIO NOT > ZERO               
036200         MOVE 50.00 TO WS-PEG-SCORE                                       
036300     ELSE                                                                 
036400         EVALUATE TRUE                                                    
036500             WHEN FIN-PEG-RATIO < 1.00 MOVE 100.00 TO WS-PEG-SCORE        
036600             WHEN FIN-PEG-RATIO < 2.00 MOVE 80.00 TO WS-PEG-SCORE         
036700             WHEN FIN-PEG-RATIO < 3.00 MOVE 60.00 TO WS-PEG-SCORE         
036800             WHEN OTHER                MOVE 40.00 TO WS-PEG-SCORE         
036900         END-EVALUATE                                                     
037000     END-IF.                                                              
037100     MOVE WS-PEG-SCORE TO SCO-PEG-SCORE.                                  
037200*---------------------------------------------------------------*         
037300 4130-PB-SCORE.                                                           
037400*---------------------------------------------------------------*         
037500     IF FIN-PRICE-TO-BOOK-IS-ABSENT                                       
037600         OR FIN-PRICE-TO-BOOK NOT > ZERO                                  
037700         MOVE 50.00 TO WS-PB-SCORE                                        
037800     ELSE                                                                 
037900         EVALUATE TRUE                                                    
038000             WHEN FIN-PRICE-TO-BOOK < 1.00                                
038100                 MOVE 100.00 TO WS-PB-SCORE                               
038200             WHEN FIN-PRICE-TO-BOOK < 2.00                                
038300                 MOVE 80.00 TO WS-PB-SCORE                                
038400             WHEN FIN-PRICE-TO-BOOK < 3.00                                
038500                 MOVE 60.00 TO WS-PB-SCORE                                
038600             WHEN OTHER                                                   
038700                 MOVE 40.00 TO WS-PB-SCORE                                
038800         END-EVALUATE                                                     
038900     END-IF.                                                              
039000*---------------------------------------------------------------*         
039100 4140-VALUATION-SCORE.                                                    
039200*---------------------------------------------------------------*         
039300     MOVE ZERO TO WS-VAL-SUM.                                             
039400     MOVE ZERO TO WS-VAL-FACTOR-COUNT.                                    
039500     IF FIN-PE-RATIO-IS-PRESENT AND FIN-PE-RATIO > ZERO                   
039600         COMPUTE WS-VAL-SUM = WS-VAL-SUM + (WS-PE-SCORE * 0.4)            
039700         ADD 1 TO WS-VAL-FACTOR-COUNT                                     
039800     END-IF                                                               
039900     IF FIN-PEG-RATIO-IS-PRESENT AND FIN-PEG-RATIO > ZERO                 
040000         COMPUTE WS-VAL-SUM = WS-VAL-SUM + (WS-PEG-SCORE * 0.4)           
040100         ADD 1 TO WS-VAL-FACTOR-COUNT                                     
040200     END-IF                                                               
040300     IF FIN-PRICE-TO-BOOK-IS-PRESENT AND FIN-PRICE-TO-BOOK > ZERO         
040400         COMPUTE WS-VAL-SUM = WS-VAL-SUM + (WS-PB-SCORE * 0.2)            
040500         ADD 1 TO WS-VAL-FACTOR-COUNT                                     
040600     END-IF                                                               
040700     EVALUATE TRUE                                                        
040800         WHEN WS-VAL-FACTOR-COUNT = ZERO                                  
040900             MOVE 50.00 TO SCO-VALUATION-SCORE                            
041000         WHEN WS-VAL-SUM > 100                                            
041100             MOVE 100.00 TO SCO-VALUATION-SCORE                           
041200         WHEN OTHER                                                       
041300             MOVE WS-VAL-SUM TO SCO-VALUATION-SCORE                       
041400     END-EVALUATE.                                                        
041500*---------------------------------------------------------------*         
041600 4200-HEALTH-SCORE.                                                       
041700*---------------------------------------------------------------*         
041800     MOVE ZERO TO WS-HEALTH-SUM.                                          
041900     MOVE ZERO TO WS-HEALTH-FACTOR-COUNT.                                 
042000     IF FIN-DEBT-TO-EQUITY-IS-PRESENT                                     
042100         ADD 1 TO WS-HEALTH-FACTOR-COUNT                                  
042200         EVALUATE TRUE                                                    
042300             WHEN FIN-DEBT-TO-EQUITY < 0.5                                
042400                 ADD 50 TO WS-HEALTH-SUM                                  
042500             WHEN FIN-DEBT-TO-EQUITY < 1.0                                
042600                 ADD 30 TO WS-HEALTH-SUM                                  
042700             WHEN FIN-DEBT-TO-EQUITY < 2.0                                
042800                 ADD 15 TO WS-HEALTH-SUM                                  
042900             WHEN OTHER                                                   
043000                 ADD 5 TO WS-HEALTH-SUM                                   
043100         END-EVALUATE                                                     
043200     END-IF                                                               
043300     IF FIN-CURRENT-RATIO-IS-PRESENT                                      
043400         ADD 1 TO WS-HEALTH-FACTOR-COUNT                                  
043500         EVALUATE TRUE                                                    
043600             WHEN FIN-CURRENT-RATIO NOT < 2.0                             
043700                 ADD 50 TO WS-HEALTH-SUM                                  
043800             WHEN FIN-CURRENT-RATIO NOT < 1.5                             
043900                 ADD 30 TO WS-HEALTH-SUM                                  
044000             WHEN FIN-CURRENT-RATIO NOT < 1.0                             
044100                 ADD 15 TO WS-HEALTH-SUM                                  
044200             WHEN OTHER                                                   
044300                 ADD 5 TO WS-HEALTH-SUM                                   
044400         END-EVALUATE                                                     
044500     END-IF                                                               
044600     EVALUATE TRUE                                                        
044700         WHEN WS-HEALTH-FACTOR-COUNT = ZERO                               
044800             MOVE 50.00 TO SCO-HEALTH-SCORE                               
044900         WHEN WS-HEALTH-SUM > 100                                         
045000             MOVE 100.00 TO SCO-HEALTH-SCORE                              
045100         WHEN OTHER                                                       
045200             MOVE WS-HEALTH-SUM TO SCO-HEALTH-SCORE                       
045300     END-EVALUATE.                                                        
045400     MOVE SCO-HEALTH-SCORE TO WS-GRADE-SCORE.                             
045500     PERFORM 4700-LETTER-GRADE.                                           
045600     MOVE WS-GRADE-RESULT TO SCO-HEALTH-GRADE.                            
045700*---------------------------------------------------------------*         
045800 4210-DEBT-SCORE.                                                         
045900*---------------------------------------------------------------*         
046000     IF FIN-DEBT-TO-EQUITY-IS-ABSENT                                      
046100         MOVE 50.00 TO SCO-DEBT-SCORE                                     
046200     ELSE                                                                 
046300         EVALUATE TRUE                                                    
046400             WHEN FIN-DEBT-TO-EQUITY < 0.3                                
046500                 MOVE 100.00 TO SCO-DEBT-SCORE                            
046600             WHEN FIN-DEBT-TO-EQUITY < 0.6                                
046700                 MOVE 70.00 TO SCO-DEBT-SCORE                             
046800             WHEN FIN-DEBT-TO-EQUITY < 1.0                                
046900                 MOVE 40.00 TO SCO-DEBT-SCORE                             
047000             WHEN OTHER                                                   
047100                 MOVE 20.00 TO SCO-DEBT-SCORE                             
047200         END-EVALUATE                                                     
047300     END-IF.                                                              
047400*---------------------------------------------------------------*         
047500 4300-GROWTH-SCORE.                                                       
047600*---------------------------------------------------------------*         
047700     MOVE ZERO TO WS-GROWTH-SUM.                                          
047800     MOVE ZERO TO WS-GROWTH-FACTOR-COUNT.                                 
047900     IF FIN-REVENUE-GROWTH-IS-PRESENT                                     
048000         AND FIN-REVENUE-GROWTH-YOY > ZERO                                
048100         ADD 1 TO WS-GROWTH-FACTOR-COUNT                                  
048200         EVALUATE TRUE                                                    
048300             WHEN FIN-REVENUE-GROWTH-YOY > 20                             
048400                 ADD 50 TO WS-GROWTH-SUM                                  
048500             WHEN FIN-REVENUE-GROWTH-YOY > 15                             
048600                 ADD 40 TO WS-GROWTH-SUM                                  
048700             WHEN FIN-REVENUE-GROWTH-YOY > 10                             
048800                 ADD 30 TO WS-GROWTH-SUM                                  
048900             WHEN FIN-REVENUE-GROWTH-YOY > 5                              
049000                 ADD 20 TO WS-GROWTH-SUM                                  
049100             WHEN OTHER                                                   
049200                 ADD 10 TO WS-GROWTH-SUM                                  
049300         END-EVALUATE                                                     
049400     END-IF                                                               
049500     IF FIN-EPS-GROWTH-IS-PRESENT AND FIN-EPS-GROWTH-YOY > ZERO           
049600         ADD 1 TO WS-GROWTH-FACTOR-COUNT                                  
049700         EVALUATE TRUE                                                    
049800             WHEN FIN-EPS-GROWTH-YOY > 20                                 
049900                 ADD 50 TO WS-GROWTH-SUM                                  
050000             WHEN FIN-EPS-GROWTH-YOY > 15                                 
050100                 ADD 40 TO WS-GROWTH-SUM                                  
050200             WHEN FIN-EPS-GROWTH-YOY > 10                                 
050300                 ADD 30 TO WS-GROWTH-SUM                                  
050400             WHEN FIN-EPS-GROWTH-YOY > 5                                  
050500                 ADD 20 TO WS-GROWTH-SUM                                  
050600             WHEN OTHER                                                   
050700                 ADD 10 TO WS-GROWTH-SUM                                  
050800         END-EVALUATE                                                     
050900     END-IF                                                               
051000     EVALUATE TRUE                                                        
051100         WHEN WS-GROWTH-FACTOR-COUNT = ZERO                               
051200             MOVE 50.00 TO SCO-GROWTH-SCORE                               
051300         WHEN WS-GROWTH-SUM > 100                                         
051400             MOVE 100.00 TO SCO-GROWTH-SCORE                              
051500         WHEN OTHER                                                       
051600             MOVE WS-GROWTH-SUM TO SCO-GROWTH-SCORE                       
051700     END-EVALUATE.                                                        
051800*    GROWTH-RATE-SCORE IS A PURE ALIAS OF GROWTH-SCORE - DO NOT           
051900*    RE-DERIVE IT, JUST COPY THE RESULT. SEE REQ 4401 NOTES.              
052000     MOVE SCO-GROWTH-SCORE TO SCO-GROWTH-RATE-SCORE.                      
052100     MOVE SCO-GROWTH-SCORE TO WS-GRADE-SCORE.                             
052200     PERFORM 4700-LETTER-GRADE.                                           
052300     MOVE WS-GRADE-RESULT TO SCO-GROWTH-GRADE.                            
052400*---------------------------------------------------------------*         
052500 4400-RISK-SCORE.                                                         
052600*---------------------------------------------------------------*         
052700     MOVE ZERO TO WS-RISK-SUM.                                            
052800     IF FIN-DEBT-TO-EQUITY-IS-PRESENT                                     
052900         EVALUATE TRUE                                                    
053000             WHEN FIN-DEBT-TO-EQUITY > 1.0                                
053100                 ADD 50 TO WS-RISK-SUM                                    
053200             WHEN FIN-DEBT-TO-EQUITY > 0.6                                
053300                 ADD 30 TO WS-RISK-SUM                                    
053400             WHEN OTHER                                                   
053500                 ADD 10 TO WS-RISK-SUM                                    
053600         END-EVALUATE                                                     
053700     END-IF                                                               
053800     IF FIN-CURRENT-RATIO-IS-PRESENT AND FIN-CURRENT-RATIO < 1.0          
053900         ADD 30 TO WS-RISK-SUM                                            
054000     END-IF                                                               
054100*    NULL-CHECK BELOW IS DELIBERATELY ON THE ORIGINAL TWO                 
054200*    INPUTS, NOT ON WHETHER A BRANCH ABOVE FIRED - REQ 4489.              
054300     IF FIN-DEBT-TO-EQUITY-IS-ABSENT                                      
054400         AND FIN-CURRENT-RATIO-IS-ABSENT                                  
054500         MOVE 50.00 TO SCO-RISK-SCORE                                     
054600     ELSE                                                                 
054700         IF WS-RISK-SUM > 100                                             
054800             MOVE 100.00 TO SCO-RISK-SCORE                                
054900         ELSE                                                             
055000             MOVE WS-RISK-SUM TO SCO-RISK-SCORE                           
055100         END-IF                                                           
055200     END-IF.                                                              
055300     MOVE SCO-RISK-SCORE TO WS-GRADE-SCORE.                               
055400     PERFORM 4700-LETTER-GRADE.                                           
055500     MOVE WS-GRADE-RESULT TO SCO-RISK-GRADE.                              
055600*---------------------------------------------------------------*         
055700 4500-PROFITABILITY-SCORE.                                                
055800*---------------------------------------------------------------*         
055900     MOVE ZERO TO WS-PROFIT-SUM.                                          
056000     IF FIN-ROE-IS-PRESENT AND FIN-ROE > ZERO                             
056100         EVALUATE TRUE                                                    
056200             WHEN FIN-ROE > 20  ADD 50 TO WS-PROFIT-SUM                   
056300             WHEN FIN-ROE > 15  ADD 40 TO WS-PROFIT-SUM                   
056400             WHEN FIN-ROE > 10  ADD 25 TO WS-PROFIT-SUM                   
056500             WHEN OTHER         CONTINUE                                  
056600         END-EVALUATE                                                     
056700     END-IF                                                               
056800     IF FIN-ROIC-IS-PRESENT AND FIN-ROIC > ZERO                           
056900         EVALUATE TRUE                                                    
057000             WHEN FIN-ROIC > 15  ADD 50 TO WS-PROFIT-SUM                  
057100             WHEN FIN-ROIC > 10  ADD 40 TO WS-PROFIT-SUM                  
057200             WHEN FIN-ROIC > 5   ADD 25 TO WS-PROFIT-SUM                  
057300             WHEN OTHER          CONTINUE                                 
057400         END-EVALUATE                                                     
057500     END-IF                                                               
057600     IF FIN-ROE-IS-ABSENT AND FIN-ROIC-IS-ABSENT                          
057700         MOVE 50.00 TO SCO-PROFITABILITY-SCORE                            
057800     ELSE                                                                 
057900         IF WS-PROFIT-SUM > 100                                           
058000             MOVE 100.00 TO SCO-PROFITABILITY-SCORE                       
058100         ELSE                                                             
058200             MOVE WS-PROFIT-SUM TO SCO-PROFITABILITY-SCORE                
058300         END-IF                                                           
058400     END-IF.                                                              
058500*---------------------------------------------------------------*         
058600 4600-OVERALL-SCORE.                                                      
058700*---------------------------------------------------------------*         
058800     COMPUTE WS-INVERTED-RISK = 100 - SCO-RISK-SCORE.                     
058900     COMPUTE WS-OVERALL-RAW ROUNDED =                                     
059000         (SCO-VALUATION-SCORE * 0.25) +                                   
059100         (SCO-HEALTH-SCORE * 0.30) +                                      
059200         (SCO-GROWTH-SCORE * 0.30) +                                      
059300         (WS-INVERTED-RISK * 0.15).                                       
059400     EVALUATE TRUE                                                        
059500         WHEN WS-OVERALL-RAW < 0                                          
059600             MOVE ZERO TO SCO-OVERALL-SCORE                               
059700         WHEN WS-OVERALL-RAW > 100                                        
059800             MOVE 100.00 TO SCO-OVERALL-SCORE                             
059900         WHEN OTHER                                                       
060000             MOVE WS-OVERALL-RAW TO SCO-OVERALL-SCORE                     
060100     END-EVALUATE.                                                        
060200     MOVE SCO-OVERALL-SCORE TO WS-GRADE-SCORE.                            
060300     PERFORM 4700-LETTER-GRADE.                                           
060400     MOVE WS-GRADE-RESULT TO SCO-OVERALL-GRADE.                           
060500*---------------------------------------------------------------*         
060600 4700-LETTER-GRADE.                                                       
060700*---------------------------------------------------------------*         
060800     EVALUATE TRUE                                                        
060900         WHEN WS-GRADE-SCORE NOT < 90  MOVE 'A' TO WS-GRADE-RESULT        
061000         WHEN WS-GRADE-SCORE NOT < 80  MOVE 'B' TO WS-GRADE-RESULT        
061100         WHEN WS-GRADE-SCORE NOT < 70  MOVE 'C' TO WS-GRADE-RESULT        
061200         WHEN WS-GRADE-SCORE NOT < 60  MOVE 'D' TO WS-GRADE-RESULT        
061300         WHEN OTHER                    MOVE 'F' TO WS-GRADE-RESULT        
061400     END-EVALUATE.                                                        
061500*---------------------------------------------------------------*         
061600 5000-WRITE-SCORE-REC.                                                    
061700*---------------------------------------------------------------*         
061800     MOVE SPACES TO WR-SCORE-RECORD.                                      
061900     MOVE SCO-SYMBOL              TO WR-SCO-SYMBOL.                       
062000     MOVE SCO-CALCULATED-AT       TO WR-SCO-CALCULATED-AT.                
062100     MOVE SCO-VALUATION-CATEGORY  TO WR-SCO-VALUATION-CATEGORY.           
062200     MOVE SCO-VALUATION-SCORE     TO WR-SCO-VALUATION-SCORE.              
062300     MOVE SCO-HEALTH-SCORE        TO WR-SCO-HEALTH-SCORE.                 
062400     MOVE SCO-HEALTH-GRADE        TO WR-SCO-HEALTH-GRADE.                 
062500     MOVE SCO-GROWTH-SCORE        TO WR-SCO-GROWTH-SCORE.                 
062600     MOVE SCO-GROWTH-GRADE        TO WR-SCO-GROWTH-GRADE.                 
062700     MOVE SCO-RISK-SCORE          TO WR-SCO-RISK-SCORE.                   
062800     MOVE SCO-RISK-GRADE          TO WR-SCO-RISK-GRADE.                   
062900     MOVE SCO-OVERALL-SCORE       TO WR-SCO-OVERALL-SCORE.                
063000     MOVE SCO-OVERALL-GRADE       TO WR-SCO-OVERALL-GRADE.                
063100     MOVE SCO-PE-SCORE            TO WR-SCO-PE-SCORE.                     
063200     MOVE SCO-PEG-SCORE           TO WR-SCO-PEG-SCORE.                    
063300     MOVE SCO-DEBT-SCORE          TO WR-SCO-DEBT-SCORE.                   
063400     MOVE SCO-PROFITABILITY-SCORE TO WR-SCO-PROFITABILITY-SCORE.          
063500     MOVE SCO-GROWTH-RATE-SCORE   TO WR-SCO-GROWTH-RATE-SCORE.            
063600     MOVE SCO-VOLATILITY-SCORE    TO WR-SCO-VOLATILITY-SCORE.             
063700     WRITE WR-SCORE-RECORD.                                               
063800     ADD 1 TO WS-SCORE-WRITTEN-COUNT.                                     
063900*---------------------------------------------------------------*         
064000 6000-MATCH-SYMBOLS.                                                      
064100*---------------------------------------------------------------*         
064200     EVALUATE TRUE                                                        
064300         WHEN FIN-EOF                                                     
064400             PERFORM 2100-READ-PRICE-REC                                  
064500         WHEN PRI-EOF                                                     
064600             PERFORM 2000-READ-FINANCIAL-REC                              
064700         WHEN FIN-SYMBOL = PRI-SYMBOL                                     
064800             MOVE FIN-SYMBOL TO WS-CURRENT-SYMBOL                         
064900             IF FIN-SYMBOL IS NOT SYMBOL-CHARS                            
065000                 DISPLAY 'SCORENG: SYMBOL HAS ODD CHARACTERS - ',         
065100                     FIN-SYMBOL                                           
065200             END-IF                                                       
065300             PERFORM 3000-STALENESS-CHECK                                 
065400             IF WS-SKIP-SYMBOL                                            
065500                 ADD 1 TO WS-SCORE-SKIPPED-COUNT                          
065600             ELSE                                                         
065700                 MOVE FIN-SYMBOL TO SCO-SYMBOL                            
065800                 MOVE CTL-RUN-TIMESTAMP TO SCO-CALCULATED-AT              
065900                 PERFORM 4000-CALCULATE-SCORES                            
066000                 PERFORM 5000-WRITE-SCORE-REC                             
066100             END-IF                                                       
066200             PERFORM 2000-READ-FINANCIAL-REC                              
066300             PERFORM 2100-READ-PRICE-REC                                  
066400         WHEN FIN-SYMBOL < PRI-SYMBOL                                     
066500             PERFORM 2000-READ-FINANCIAL-REC                              
066600         WHEN OTHER                                                       
066700             PERFORM 2100-READ-PRICE-REC                                  
066800     END-EVALUATE.                                                        
066900*---------------------------------------------------------------*         
067000 9000-TERMINATE.                                                          
067100*---------------------------------------------------------------*         
067200     CLOSE FINANCIAL-IN                                                   
067300           PRICE-IN                                                       
067400           SCORE-OLD-IN                                                   
067500           SCORE-OUT                                                      
067600           CONTROL-CARD.                                                  
067700*---------------------------------------------------------------*         
067800 9010-DISPLAY-STATISTICS.                                                 
067900*---------------------------------------------------------------*         
068000     DISPLAY 'SCORENG: FINANCIAL RECS READ ', WS-FIN-REC-COUNT.           
068100     DISPLAY 'SCORENG: PRICE RECS READ     ', WS-PRI-REC-COUNT.           
068200     DISPLAY 'SCORENG: SCORES WRITTEN           ',                        
068300         WS-SCORE-WRITTEN-COUNT.                                          
068400     DISPLAY 'SCORENG: SYMBOLS SKIPPED (STALE)  ',                        
068500         WS-SCORE-SKIPPED-COUNT.                                          
068600     GOBACK.                                                              
