000100*---------------------------------------------------------------*         
000200* COPYBOOK NAME:   PRITB (PRITB)                                          
000300* ORIGINAL AUTHOR: R TILLOTSON                                            
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 06/09/97 R TILLOTSON     CREATED - 31-DAY CLOSE-PRICE TABLE             
000900*                          PASSED BETWEEN RSIENG AND RSICALC,             
001000*                          REQ 4512                                       
001100* 02/25/98 R TILLOTSON     CAPPED OCCURS AT 31 (30 CALENDAR               
001200*                          DAYS PLUS TODAY) PER THE RSI WINDOW            
001300*---------------------------------------------------------------*         
001400 01  PRICE-TABLE-SIZE   PIC S9(03) USAGE IS COMP.                         
001500 01  PRICE-TABLE-PERIOD PIC S9(03) USAGE IS COMP.                         
001600*                                                                         
001700 01  PRICE-TABLE.                                                         
001800 02  TBL-PRICE-ENTRY OCCURS 1 TO 31 TIMES                                 
001900      DEPENDING ON PRICE-TABLE-SIZE.                                      
002000     05  TBL-PRICE-DATE                   PIC X(10).                      
002100     05  TBL-PRICE-DATE-BROKEN REDEFINES                                  
002200         TBL-PRICE-DATE.                                                  
002300         10  TBL-PD-YYYY                 PIC X(04).                       
002400         10  FILLER                       PIC X(01).                      
002500         10  TBL-PD-MM                   PIC X(02).                       
002600         10  FILLER                       PIC X(01).                      
002700         10  TBL-PD-DD                   PIC X(02).                       
002800     05  TBL-CLOSE-PRICE                  PIC S9(07)V9(04).               
002900     05  FILLER                           PIC X(04).                      
